000100*////////////////// (NEMCOM) /////////////////////////////////////
000200************************************************************
000300*     AREA DE COMUNICACION PGMNEMEX / PGMNEMTS -> PGMNEMSP   *
000400*     LLAMADA DINAMICA (CALL ... USING LK-COMUNICACION)      *
000500************************************************************
000600*     96-11-20 HLC  ALTA INICIAL (TICKET MTR-014)            *
000700*     99-01-11 RVM  AJUSTE Y2K: SIN CAMPOS DE FECHA AQUI      *
000800************************************************************
000900 01  LK-COMUNICACION.
001000*     NOMBRE DEL ARCHIVO SOBRE, TAL CUAL LO ENTREGA EL JOB
001100     03  LK-NEM-ENTRADA-NOMBRE    PIC X(80)  VALUE SPACES.
001200*     DIRECTORIO DONDE SE CREAN LOS .CSV DE SALIDA
001300*     (MISMO DIRECTORIO DEL ARCHIVO DE ENTRADA)
001400     03  LK-NEM-SALIDA-DIR        PIC X(80)  VALUE SPACES.
001500*     CANTIDAD DE ARCHIVOS .CSV CONSTRUIDOS POR PGMNEMSP
001600     03  LK-NEM-ARCHIVOS-CANT     PIC S9(05) COMP VALUE ZERO.
001700*     STATUS DE RETORNO DE PGMNEMSP
001800*     '00' = OK ; '80' = ERROR DE FORMATO ; '90' = SIN ARCHIVO
001900     03  LK-NEM-RETORNO-STATUS    PIC X(02)  VALUE '00'.
002000         88  LK-NEM-RETORNO-OK              VALUE '00'.
002100         88  LK-NEM-RETORNO-FORMATO         VALUE '80'.
002200         88  LK-NEM-RETORNO-SINARCH         VALUE '90'.
002300*     TEXTO DE LA LINEA OFENSORA O DEL ARCHIVO FALTANTE,
002400*     PARA EL DIAGNOSTICO QUE IMPRIME EL PROGRAMA LLAMADOR
002500     03  LK-NEM-DIAGNOSTICO       PIC X(80)  VALUE SPACES.
002600*     RESERVADO PARA USO FUTURO
002700     03  FILLER                   PIC X(10)  VALUE SPACES.
002800*//////////////////////////////////////////////////////////////
