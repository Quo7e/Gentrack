000100*////////////////// (NEMLIN) /////////////////////////////////////
000200************************************************************
000300*     LAYOUT LINEA DE INTERCAMBIO DE MEDICION (NEM12)       *
000400*     LARGO MAXIMO DE LINEA = 256 BYTES                     *
000500*     USADO POR PGM_50S-PGMNEMSP / PGM_52S-PGMNEMTS          *
000600************************************************************
000700*     92-03-14 RVM  ALTA INICIAL DEL LAYOUT (TICKET MTR-014) *
000800*     96-09-02 HLC  SE AGREGA VISTA NEM-200-VIEW PARA EL     *
000900*                   CAMPO 2 (PUNTO DE MEDICION)              *
001000*     99-01-11 RVM  AJUSTE Y2K: WS-ENV-TRANSDATE PASA A      *
001100*                   X(10) POR SEGURIDAD, NO SE RECORTA       *
001200************************************************************
001300 01  NEM-LINE-REC.
001400*     POSICION RELATIVA (1:3)  CODIGO DE TIPO DE REGISTRO
001500*     '100' = CABECERA ; '200' = DETALLE PUNTO MEDICION
001600*     '900' = COLA     ; CUALQUIER OTRO DIGITO = DETALLE
001700     03  NL-REC-TYPE             PIC X(03).
001800*     POSICION RELATIVA (4:252) RESTO DE LA LINEA, SE PASA
001900*     TAL CUAL, EL PROGRAMA NO INTERPRETA ESTOS BYTES
002000     03  NL-REC-REST             PIC X(252).
002100*     POSICION RELATIVA (256:1) PARA USO FUTURO
002200     03  FILLER                  PIC X(01)  VALUE SPACE.
002300
002400*     VISTA PARA DETALLE DE PUNTO DE MEDICION (TIPO '200')
002500*     EL SEGUNDO CAMPO SEPARADO POR COMA ES EL ID DEL PUNTO
002600 01  NEM-200-VIEW REDEFINES NEM-LINE-REC.
002700     03  N2-REC-TYPE             PIC X(03).
002800     03  N2-REC-REST             PIC X(252).
002900     03  FILLER                  PIC X(01).
003000
003100*     VISTA DE LINEA DE SOBRE (ENVOLTORIO XML DE LA NOTIF.)
003200*     SE USA SOLO PARA COMPARAR CONTRA LOS LITERALES DE ETAPA
003300 01  NEM-ENVELOPE-VIEW REDEFINES NEM-LINE-REC.
003400     03  NE-TAG-40               PIC X(40).
003500     03  NE-TAG-REST             PIC X(215).
003600     03  FILLER                  PIC X(01).
003700
003800*     AREA DE TRABAJO PARA DESARMAR EL CAMPO 2 (COMA A COMA)
003900*     DEL REGISTRO '200' -> ID DE PUNTO DE MEDICION. SOLO SE
004000*     PIDEN DOS TOKENS: EL PRIMERO QUEDA VACIO (LA LINEA
004100*     ARRANCA CON COMA PORQUE N2-REC-REST EMPIEZA DESPUES DEL
004200*     CODIGO DE TIPO) Y EL SEGUNDO ES EL ID DEL PUNTO.
004300 01  WS-NEM-200-BREAKUP.
004400     03  WS-N2-EMPTY-FLD         PIC X(03).
004500     03  WS-N2-METER-POINT-ID    PIC X(10).
004600     03  FILLER                  PIC X(01)  VALUE SPACE.
004700
004800*     ATRIBUTOS DE LA LINEA <Transaction ...> DEL SOBRE
004900*     transactionDate="..." transactionID="..." (EN ESE ORDEN)
005000 01  WS-NEM-TRANSAC-LINE.
005100     03  WS-NEM-TRANSAC-DATE     PIC X(10)  VALUE SPACES.
005200     03  WS-NEM-TRANSAC-ID       PIC X(20)  VALUE SPACES.
005300     03  WS-NEM-TRANSAC-OK       PIC X(01)  VALUE 'N'.
005400         88  NEM-TRANSAC-ATTRS-OK          VALUE 'Y'.
005500         88  NEM-TRANSAC-ATTRS-BAD         VALUE 'N'.
005600     03  FILLER                  PIC X(04)  VALUE SPACES.
005700*//////////////////////////////////////////////////////////////
