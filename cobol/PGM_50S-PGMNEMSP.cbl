000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMNEMSP.
000300 AUTHOR.        R VACCARO MORA.
000400 INSTALLATION.  DEPTO SISTEMAS - MERCADO ELECTRICO.
000500 DATE-WRITTEN.  03/14/92.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO EXCLUSIVO DEL DEPARTAMENTO.
000800
000900****************************************************************
001000*                   CLASE SINCRONICA 50                        *
001100*                   ====================                      *
001200*                                                              *
001300*   - RECIBE POR LINKAGE EL NOMBRE DEL ARCHIVO SOBRE QUE       *
001400*     TRAE LA NOTIFICACION DE MEDICION (FORMATO NEM12).        *
001500*   - VALIDA QUE LOS RENGLONES DE ENVOLTORIO (Header,          *
001600*     Transactions, Transaction, MeterDataNotification,        *
001700*     CSVIntervalData) APAREZCAN EN EL ORDEN PRESCRIPTO.       *
001800*   - EXTRAE LOS RENGLONES DE DETALLE (TIPO 100/200/900/OTRO)  *
001900*     Y LOS DEJA EN UN ARCHIVO DE TRABAJO INTERMEDIO.          *
002000*   - PARTE ESE ARCHIVO DE TRABAJO EN UN .CSV POR CADA BLOQUE  *
002100*     DE PUNTO DE MEDICION (CADA BLOQUE ARRANCA CON UN '200'), *
002200*     REENVOLVIENDO CADA SALIDA CON LA CABECERA '100' Y LA     *
002300*     COLA '900' ORIGINALES.                                   *
002400*   - DEVUELVE POR LINKAGE LA CANTIDAD DE .CSV CONSTRUIDOS.    *
002500*                                                              *
002600****************************************************************
002700*    R E G I S T R O   D E   C A M B I O S                     *
002800****************************************************************
002900*    92-03-14 RVM  ALTA INICIAL (TICKET MTR-014)                *
003000*    92-04-02 RVM  SE AGREGA CONTROL DE ETAPA 0-9 DEL SOBRE     *
003100*    93-07-19 HLC  VALIDACION DE transactionDate/transactionID *
003200*    94-02-08 RVM  RUTEO 100/900 "GANA EL ULTIMO" (TICKET       *
003300*                  MTR-051)                                     *
003400*    95-11-30 HLC  SE AGREGA ARCHIVO DE TRABAJO NEM-CUERPO EN   *
003500*                  VEZ DE TABLA EN MEMORIA (TICKET MTR-077)     *
003600*    97-06-05 RVM  PARTIDO DEL CUERPO POR CAMBIO DE TIPO '200'  *
003700*                  (TICKET MTR-102)                             *
003800*    98-09-21 HLC  VALIDACION "DEBE EMPEZAR CON 200"            *
003900*    99-01-11 RVM  AJUSTE Y2K: FECHAS DE PROCESO A 4 DIGITOS,   *
004000*                  SIN EFECTO EN EL CONTENIDO DE LOS .CSV       *
004100*    99-02-02 RVM  REVISION Y2K CERRADA, SIN PENDIENTES         *
004200*    01-05-14 HLC  UPSI-0 HABILITA TRAZA DETALLADA EN DISPLAY   *
004300*                  (TICKET MTR-140)                             *
004400*    04-10-08 RVM  SE AGREGA DIAGNOSTICO DE ARCHIVO FALTANTE    *
004500*                  EN EL OPEN DE NEM-ENTRADA (TICKET MTR-166)   *
004600*    05-03-11 RVM  SE AGREGA SEPARADOR '/' ENTRE DIRECTORIO Y   *
004700*                  NOMBRE DEL .CSV DE SALIDA (TICKET MTR-171)   *
004800****************************************************************
004900
005000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300
005400 SPECIAL-NAMES.
005500     UPSI-0 ON STATUS IS NEM-TRAZA-ON
005600            OFF STATUS IS NEM-TRAZA-OFF
005700     CLASS DIGITO-CLASE IS '0' THRU '9'.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT NEM-ENTRADA ASSIGN TO WS-NEM-ENTRADA-DD
006200     ORGANIZATION IS LINE SEQUENTIAL
006300     FILE STATUS  IS FS-ENTRADA.
006400
006500     SELECT NEM-CUERPO  ASSIGN TO WS-NEM-CUERPO-DD
006600     ORGANIZATION IS LINE SEQUENTIAL
006700     FILE STATUS  IS FS-CUERPO.
006800
006900     SELECT NEM-SALIDA  ASSIGN TO WS-NEM-SALIDA-DD
007000     ORGANIZATION IS LINE SEQUENTIAL
007100     FILE STATUS  IS FS-SALIDA.
007200
007300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  NEM-ENTRADA
007800     RECORDING MODE IS V.
007900 01  NEM-RAW-LINE.
008000     03  NEM-RAW-LINE-TEXT       PIC X(255).
008100     03  FILLER                  PIC X(01).
008200
008300 FD  NEM-CUERPO
008400     RECORDING MODE IS V.
008500 01  NEM-CUERPO-LINE.
008600     03  NEM-CUERPO-LINE-TEXT    PIC X(255).
008700     03  FILLER                  PIC X(01).
008800
008900 FD  NEM-SALIDA
009000     RECORDING MODE IS V.
009100 01  NEM-SALIDA-LINE.
009200     03  NEM-SALIDA-LINE-TEXT    PIC X(255).
009300     03  FILLER                  PIC X(01).
009400
009500 WORKING-STORAGE SECTION.
009600*========================*
009700
009800*----------- NOMBRES DE ARCHIVO DINAMICOS ----------------------
009900 77  WS-NEM-ENTRADA-DD       PIC X(80)       VALUE SPACES.
010000 77  WS-NEM-CUERPO-DD        PIC X(80)       VALUE SPACES.
010100 77  WS-NEM-SALIDA-DD        PIC X(80)       VALUE SPACES.
010200
010300*----------- STATUS DE ARCHIVO ----------------------------------
010400 77  FS-ENTRADA              PIC XX          VALUE SPACES.
010500 77  FS-CUERPO               PIC XX          VALUE SPACES.
010600 77  FS-SALIDA               PIC XX          VALUE SPACES.
010700
010800*----------- SWITCHES --------------------------------------------
010900 77  WS-STATUS-SOBRE         PIC X           VALUE 'N'.
011000     88  WS-FIN-SOBRE                        VALUE 'Y'.
011100     88  WS-NO-FIN-SOBRE                      VALUE 'N'.
011200
011300 77  WS-STATUS-CUERPO        PIC X           VALUE 'N'.
011400     88  WS-FIN-CUERPO                       VALUE 'Y'.
011500     88  WS-NO-FIN-CUERPO                     VALUE 'N'.
011600
011700 77  WS-STATUS-ABORTO        PIC X           VALUE 'N'.
011800     88  WS-HUBO-ABORTO                      VALUE 'Y'.
011900     88  WS-NO-HUBO-ABORTO                    VALUE 'N'.
012000
012100*----------- CONTADOR DE ETAPA DEL SOBRE (0-9) -------------------
012200 77  WS-ENV-STAGE            PIC 9(01) COMP  VALUE ZERO.
012300     88  NEM-ETAPA-HEADER-I                  VALUE 0.
012400     88  NEM-ETAPA-HEADER-F                  VALUE 1.
012500     88  NEM-ETAPA-TRANSACS-I                VALUE 2.
012600     88  NEM-ETAPA-TRANSAC-I                 VALUE 3.
012700     88  NEM-ETAPA-MDN-I                     VALUE 4.
012800     88  NEM-ETAPA-CSV-I                     VALUE 5.
012900     88  NEM-ETAPA-CSV-F                     VALUE 6.
013000     88  NEM-ETAPA-MDN-F                     VALUE 7.
013100     88  NEM-ETAPA-TRANSAC-F                 VALUE 8.
013200     88  NEM-ETAPA-TRANSACS-F                VALUE 9.
013300
013400 77  WS-TAG-IDX              PIC S9(02) COMP VALUE -1.
013500 77  WS-IX                   PIC S9(04) COMP VALUE ZERO.
013600 77  WS-POS-NONBLANK         PIC S9(04) COMP VALUE ZERO.
013700 77  WS-POS-DATE             PIC S9(04) COMP VALUE ZERO.
013800 77  WS-POS-ID               PIC S9(04) COMP VALUE ZERO.
013900
014000*----------- ACUMULADORES ----------------------------------------
014100 77  WS-LINEAS-LEIDAS-CANT   PIC 9(07) COMP  VALUE ZERO.
014200 77  WS-ARCHIVOS-CANT        PIC 9(05) COMP  VALUE ZERO.
014300
014400*----------- AREAS DE SALVADO DE CABECERA/COLA -------------------
014500 77  WS-NEM-HEADER-REC       PIC X(256)      VALUE SPACES.
014600 77  WS-NEM-TRAILER-REC      PIC X(256)      VALUE SPACES.
014700 77  WS-NEM-HEADER-VISTO     PIC X           VALUE 'N'.
014800     88  NEM-HEADER-YA-VISTO                 VALUE 'Y'.
014900 77  WS-NEM-TRAILER-VISTO    PIC X           VALUE 'N'.
015000     88  NEM-TRAILER-YA-VISTO                VALUE 'Y'.
015100
015200*----------- LINEA ACTUAL, VISTAS Y EXTRACCION DEL PUNTO ---------
015300 01  WS-NEM-ACTUAL           PIC X(256)      VALUE SPACES.
015400
015500*    VISTA DE LA LINEA CRUDA, SOLO PARA DISPLAY DE TRAZA
015600 01  WS-NEM-ACTUAL-VISTA REDEFINES WS-NEM-ACTUAL.
015700     03  WS-NEM-ACTUAL-3         PIC X(03).
015800     03  WS-NEM-ACTUAL-REST      PIC X(252).
015900     03  FILLER                  PIC X(01).
016000
016100*    COPY NEMLIN HACE VISIBLE NEM-LINE-REC (+ 2 REDEFINES) Y LAS
016200*    AREAS DE TRABAJO PARA EL CAMPO 2 Y LOS ATRIBUTOS DE TRANSAC.
016300     COPY NEMLIN.
016400
016500*----------- CORTE DE BLOQUE (NUEVO '200' VISTO) -----------------
016600 77  WS-BLOQUE-ABIERTO       PIC X           VALUE 'N'.
016700     88  NEM-BLOQUE-ABIERTO                  VALUE 'Y'.
016800     88  NEM-BLOQUE-CERRADO                  VALUE 'N'.
016900
017000*--------------------------------------------------------------
017100 LINKAGE SECTION.
017200*    COPY NEMCOM HACE VISIBLE LK-COMUNICACION.
017300     COPY NEMCOM.
017400
017500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017600 PROCEDURE DIVISION USING LK-COMUNICACION.
017700
017800 MAIN-PROGRAM-I.
017900
018000     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
018100
018200     IF LK-NEM-RETORNO-OK
018300        PERFORM 2000-LEER-SOBRE-I THRU 2000-LEER-SOBRE-F
018400           UNTIL WS-FIN-SOBRE OR WS-HUBO-ABORTO
018500     END-IF.
018600
018700     IF LK-NEM-RETORNO-OK AND NOT WS-HUBO-ABORTO
018800        PERFORM 3000-PARTIR-CUERPO-I THRU 3000-PARTIR-CUERPO-F
018900     END-IF.
019000
019100     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
019200
019300 MAIN-PROGRAM-F. GOBACK.
019400
019500*----------------------------------------------------------------
019600*    APERTURA DE ENTRADA Y DEL ARCHIVO DE TRABAJO INTERMEDIO.
019700 1000-INICIO-I.
019800
019900     MOVE ZERO           TO WS-ENV-STAGE
020000     MOVE ZERO           TO WS-ARCHIVOS-CANT
020100     MOVE ZERO           TO WS-LINEAS-LEIDAS-CANT
020200     SET WS-NO-FIN-SOBRE       TO TRUE
020300     SET WS-NO-FIN-CUERPO      TO TRUE
020400     SET WS-NO-HUBO-ABORTO     TO TRUE
020500     SET NEM-BLOQUE-CERRADO    TO TRUE
020600     MOVE 0               TO LK-NEM-ARCHIVOS-CANT
020700     SET LK-NEM-RETORNO-OK     TO TRUE
020800     MOVE SPACES          TO LK-NEM-DIAGNOSTICO
020900
021000     MOVE LK-NEM-ENTRADA-NOMBRE TO WS-NEM-ENTRADA-DD
021100     STRING 'NEMBODY.TMP' DELIMITED BY SIZE
021200            INTO WS-NEM-CUERPO-DD
021300
021400     OPEN INPUT NEM-ENTRADA.
021500     IF FS-ENTRADA IS NOT EQUAL '00'
021600        SET  WS-FIN-SOBRE         TO TRUE
021700        SET  WS-HUBO-ABORTO       TO TRUE
021800        SET  LK-NEM-RETORNO-SINARCH TO TRUE
021900        MOVE LK-NEM-ENTRADA-NOMBRE TO LK-NEM-DIAGNOSTICO
022000        DISPLAY '* ERROR ARCHIVO SOBRE NO ENCONTRADO = '
022100                LK-NEM-ENTRADA-NOMBRE ' FS=' FS-ENTRADA
022200     END-IF.
022300
022400     IF LK-NEM-RETORNO-OK
022500        OPEN OUTPUT NEM-CUERPO
022600        IF FS-CUERPO IS NOT EQUAL '00'
022700           SET WS-FIN-SOBRE    TO TRUE
022800           SET WS-HUBO-ABORTO  TO TRUE
022900           SET LK-NEM-RETORNO-FORMATO TO TRUE
023000           DISPLAY '* ERROR EN OPEN NEM-CUERPO = ' FS-CUERPO
023100        END-IF
023200     END-IF.
023300
023400 1000-INICIO-F. EXIT.
023500
023600*----------------------------------------------------------------
023700*    UNA ITERACION = UNA LINEA DEL SOBRE LEIDA Y CLASIFICADA.
023800 2000-LEER-SOBRE-I.
023900
024000     READ NEM-ENTRADA INTO WS-NEM-ACTUAL
024100          AT END
024200             SET WS-FIN-SOBRE TO TRUE
024300          NOT AT END
024400             ADD 1 TO WS-LINEAS-LEIDAS-CANT
024500     END-READ.
024600
024700     IF NOT WS-FIN-SOBRE
024800        PERFORM 2050-TRIM-LINEA-I THRU 2050-TRIM-LINEA-F
024900        PERFORM 2100-CLASIFICAR-I THRU 2100-CLASIFICAR-F
025000     END-IF.
025100
025200 2000-LEER-SOBRE-F. EXIT.
025300
025400*----------------------------------------------------------------
025500*    RECORTA ESPACIOS A LA IZQUIERDA DE WS-NEM-ACTUAL Y DEJA EL
025600*    RESULTADO EN NEM-LINE-REC (LOS ESPACIOS A LA DERECHA NO
025700*    IMPORTAN PORQUE LAS COMPARACIONES CONTRA LITERALES YA SE
025800*    RELLENAN DE ESPACIOS AL COMPARAR).
025900 2050-TRIM-LINEA-I.
026000
026100     MOVE ZERO TO WS-POS-NONBLANK
026200     PERFORM 2060-BUSCAR-NOBLANCO-I THRU 2060-BUSCAR-NOBLANCO-F
026300        VARYING WS-IX FROM 1 BY 1
026400        UNTIL WS-IX > 256 OR WS-POS-NONBLANK NOT = ZERO
026500
026600     IF WS-POS-NONBLANK = ZERO
026700        MOVE SPACES TO NEM-LINE-REC
026800     ELSE
026900        MOVE WS-NEM-ACTUAL(WS-POS-NONBLANK:) TO NEM-LINE-REC
027000     END-IF.
027100
027200 2050-TRIM-LINEA-F. EXIT.
027300
027400 2060-BUSCAR-NOBLANCO-I.
027500
027600     IF WS-NEM-ACTUAL(WS-IX:1) NOT = SPACE
027700        MOVE WS-IX TO WS-POS-NONBLANK
027800     END-IF.
027900
028000 2060-BUSCAR-NOBLANCO-F. EXIT.
028100
028200*----------------------------------------------------------------
028300*    DECIDE SI LA LINEA TRIMEADA ES UNA LINEA ESTRUCTURAL DEL
028400*    SOBRE, UN REGISTRO DE DETALLE (3 DIGITOS), O ES IGNORABLE.
028500 2100-CLASIFICAR-I.
028600
028700     PERFORM 2110-BUSCAR-TAG-I THRU 2110-BUSCAR-TAG-F.
028800
028900     EVALUATE TRUE
029000        WHEN WS-TAG-IDX NOT = -1
029100           PERFORM 2200-VALIDAR-ETAPA-I THRU 2200-VALIDAR-ETAPA-F
029200        WHEN NEM-LINE-REC(1:3) IS DIGITO-CLASE
029300           PERFORM 2400-RUTEAR-DETALLE-I
029400              THRU 2400-RUTEAR-DETALLE-F
029500        WHEN OTHER
029600           CONTINUE
029700     END-EVALUATE.
029800
029900 2100-CLASIFICAR-F. EXIT.
030000
030100*----------------------------------------------------------------
030200*    WS-TAG-IDX = NUMERO DE ETAPA (0-9) DE LA LINEA ESTRUCTURAL
030300*    RECONOCIDA, O -1 SI NO ES NINGUNA DE LAS 10 LINEAS DEL SOBRE.
030400 2110-BUSCAR-TAG-I.
030500
030600     MOVE -1 TO WS-TAG-IDX
030700     EVALUATE TRUE
030800        WHEN NEM-LINE-REC(1:8)  = '<Header>'
030900           MOVE 0 TO WS-TAG-IDX
031000        WHEN NEM-LINE-REC(1:9)  = '</Header>'
031100           MOVE 1 TO WS-TAG-IDX
031200        WHEN NEM-LINE-REC(1:14) = '<Transactions>'
031300           MOVE 2 TO WS-TAG-IDX
031400        WHEN NEM-LINE-REC(1:13) = '<Transaction '
031500           MOVE 3 TO WS-TAG-IDX
031600        WHEN NEM-LINE-REC(1:22) = '<MeterDataNotification'
031700           MOVE 4 TO WS-TAG-IDX
031800        WHEN NEM-LINE-REC(1:17) = '<CSVIntervalData>'
031900           MOVE 5 TO WS-TAG-IDX
032000        WHEN NEM-LINE-REC(1:18) = '</CSVIntervalData>'
032100           MOVE 6 TO WS-TAG-IDX
032200        WHEN NEM-LINE-REC(1:24) = '</MeterDataNotification>'
032300           MOVE 7 TO WS-TAG-IDX
032400        WHEN NEM-LINE-REC(1:14) = '</Transaction>'
032500           MOVE 8 TO WS-TAG-IDX
032600        WHEN NEM-LINE-REC(1:15) = '</Transactions>'
032700           MOVE 9 TO WS-TAG-IDX
032800        WHEN OTHER
032900           CONTINUE
033000     END-EVALUATE.
033100
033200 2110-BUSCAR-TAG-F. EXIT.
033300
033400*----------------------------------------------------------------
033500*    LA LINEA ESTRUCTURAL DEBE LLEGAR EXACTAMENTE CUANDO LA
033600*    ETAPA VALE WS-TAG-IDX; SI NO, ES ERROR FATAL DE FORMATO.
033700 2200-VALIDAR-ETAPA-I.
033800
033900     IF WS-TAG-IDX = WS-ENV-STAGE
034000        IF WS-TAG-IDX = 3
034100           PERFORM 2300-VALIDAR-TRANSAC-I
034200              THRU 2300-VALIDAR-TRANSAC-F
034300        END-IF
034400        IF NOT WS-HUBO-ABORTO
034500           ADD 1 TO WS-ENV-STAGE
034600           IF NEM-TRAZA-ON
034700              DISPLAY '  TRAZA: ETAPA -> ' WS-ENV-STAGE
034800                      ' LINEA: ' NEM-LINE-REC(1:40)
034900           END-IF
035000        END-IF
035100     ELSE
035200        SET WS-HUBO-ABORTO   TO TRUE
035300        SET WS-FIN-SOBRE     TO TRUE
035400        SET LK-NEM-RETORNO-FORMATO TO TRUE
035500        MOVE NEM-LINE-REC(1:80) TO LK-NEM-DIAGNOSTICO
035600        DISPLAY '* ERROR DE FORMATO: LINEA DE SOBRE FUERA DE '
035700                'ORDEN = ' NEM-LINE-REC(1:60)
035800     END-IF.
035900
036000 2200-VALIDAR-ETAPA-F. EXIT.
036100
036200*----------------------------------------------------------------
036300*    LA LINEA <Transaction ...> DEBE TRAER transactionDate="..."
036400*    SEGUIDO DE transactionID="..." (EN ESE ORDEN).
036500 2300-VALIDAR-TRANSAC-I.
036600
036700     MOVE ZERO TO WS-POS-DATE
036800     MOVE ZERO TO WS-POS-ID
036900
037000     PERFORM 2310-BUSCAR-FECHA-I THRU 2310-BUSCAR-FECHA-F
037100        VARYING WS-IX FROM 1 BY 1
037200        UNTIL WS-IX > 239 OR WS-POS-DATE NOT = ZERO
037300
037400     PERFORM 2320-BUSCAR-TRANID-I THRU 2320-BUSCAR-TRANID-F
037500        VARYING WS-IX FROM 1 BY 1
037600        UNTIL WS-IX > 241 OR WS-POS-ID NOT = ZERO
037700
037800     IF WS-POS-DATE > ZERO AND WS-POS-ID > WS-POS-DATE
037900        SET NEM-TRANSAC-ATTRS-OK TO TRUE
038000        UNSTRING NEM-LINE-REC(WS-POS-DATE + 17:) DELIMITED BY '"'
038100           INTO WS-NEM-TRANSAC-DATE
038200        UNSTRING NEM-LINE-REC(WS-POS-ID + 15:) DELIMITED BY '"'
038300           INTO WS-NEM-TRANSAC-ID
038400        IF NEM-TRAZA-ON
038500           DISPLAY '  TRAZA: TRANSACTION ' WS-NEM-TRANSAC-ID
038600                   ' FECHA ' WS-NEM-TRANSAC-DATE
038700        END-IF
038800     ELSE
038900        SET NEM-TRANSAC-ATTRS-BAD TO TRUE
039000        SET WS-HUBO-ABORTO    TO TRUE
039100        SET LK-NEM-RETORNO-FORMATO TO TRUE
039200        MOVE NEM-LINE-REC(1:80) TO LK-NEM-DIAGNOSTICO
039300        DISPLAY '* ERROR DE FORMATO: FALTA transactionDate/'
039400                'transactionID O VIENEN DESORDENADOS = '
039500                NEM-LINE-REC(1:60)
039600     END-IF.
039700
039800 2300-VALIDAR-TRANSAC-F. EXIT.
039900
040000 2310-BUSCAR-FECHA-I.
040100
040200     IF NEM-LINE-REC(WS-IX:17) = 'transactionDate="'
040300        MOVE WS-IX TO WS-POS-DATE
040400     END-IF.
040500
040600 2310-BUSCAR-FECHA-F. EXIT.
040700
040800 2320-BUSCAR-TRANID-I.
040900
041000     IF NEM-LINE-REC(WS-IX:15) = 'transactionID="'
041100        MOVE WS-IX TO WS-POS-ID
041200     END-IF.
041300
041400 2320-BUSCAR-TRANID-F. EXIT.
041500
041600*----------------------------------------------------------------
041700*    UN RENGLON DE 3 DIGITOS SOLO ES VALIDO DENTRO DE LA ETAPA
041800*    6 (ADENTRO DE <CSVIntervalData>...</CSVIntervalData>).
041900*    100 = CABECERA (GANA EL ULTIMO); 900 = COLA (GANA EL
042000*    ULTIMO); CUALQUIER OTRO CODIGO SE ANOTA AL CUERPO.
042100 2400-RUTEAR-DETALLE-I.
042200
042300     IF NOT NEM-ETAPA-CSV-F
042400        SET WS-HUBO-ABORTO   TO TRUE
042500        SET WS-FIN-SOBRE     TO TRUE
042600        SET LK-NEM-RETORNO-FORMATO TO TRUE
042700        MOVE NEM-LINE-REC(1:80) TO LK-NEM-DIAGNOSTICO
042800        DISPLAY '* ERROR DE FORMATO: REGISTRO DE DETALLE FUERA '
042900                'DE <CSVIntervalData> = ' NEM-LINE-REC(1:60)
043000     ELSE
043100        EVALUATE NL-REC-TYPE
043200           WHEN '100'
043300              MOVE NEM-LINE-REC TO WS-NEM-HEADER-REC
043400              SET NEM-HEADER-YA-VISTO TO TRUE
043500           WHEN '900'
043600              MOVE NEM-LINE-REC TO WS-NEM-TRAILER-REC
043700              SET NEM-TRAILER-YA-VISTO TO TRUE
043800           WHEN OTHER
043900              WRITE NEM-CUERPO-LINE FROM NEM-LINE-REC
044000              IF FS-CUERPO IS NOT EQUAL '00'
044100                 SET WS-HUBO-ABORTO TO TRUE
044200                 SET WS-FIN-SOBRE   TO TRUE
044300                 SET LK-NEM-RETORNO-FORMATO TO TRUE
044400                 DISPLAY '* ERROR EN WRITE NEM-CUERPO = '
044500                         FS-CUERPO
044600              END-IF
044700        END-EVALUATE
044800     END-IF.
044900
045000 2400-RUTEAR-DETALLE-F. EXIT.
045100
045200*----------------------------------------------------------------
045300*    FASE 2: EL ARCHIVO DE TRABAJO SE ABRE PARA LECTURA Y SE
045400*    RECORRE UNA SOLA VEZ; CADA '200' CIERRA EL .CSV ANTERIOR
045500*    (SI HABIA UNO ABIERTO) Y ABRE UNO NUEVO -- ES EL MISMO
045600*    CORTE DE CONTROL QUE SE USA EN PROGM06A/PROGM11A, SOLO QUE
045700*    LA CLAVE DE CORTE ES "APARECIO UN '200'" EN VEZ DE UN
045800*    CAMBIO DE SUCURSAL O DE TIPO DE DOCUMENTO.
045900 3000-PARTIR-CUERPO-I.
046000
046100     CLOSE NEM-CUERPO.
046200     OPEN INPUT NEM-CUERPO.
046300     IF FS-CUERPO IS NOT EQUAL '00'
046400        SET WS-FIN-CUERPO    TO TRUE
046500        SET WS-HUBO-ABORTO   TO TRUE
046600        SET LK-NEM-RETORNO-FORMATO TO TRUE
046700        DISPLAY '* ERROR REABRIENDO NEM-CUERPO = ' FS-CUERPO
046800     ELSE
046900        PERFORM 3100-LEER-CUERPO-I THRU 3100-LEER-CUERPO-F
047000           UNTIL WS-FIN-CUERPO OR WS-HUBO-ABORTO
047100        IF NEM-BLOQUE-ABIERTO
047200           PERFORM 3500-CERRAR-CSV-I THRU 3500-CERRAR-CSV-F
047300        END-IF
047400     END-IF.
047500
047600     SET WS-FIN-CUERPO TO TRUE.
047700
047800 3000-PARTIR-CUERPO-F. EXIT.
047900
048000 3100-LEER-CUERPO-I.
048100
048200     READ NEM-CUERPO INTO WS-NEM-ACTUAL
048300          AT END
048400             SET WS-FIN-CUERPO TO TRUE
048500     END-READ.
048600
048700     IF NOT WS-FIN-CUERPO
048800        MOVE WS-NEM-ACTUAL TO NEM-LINE-REC
048900        PERFORM 3200-PROCESAR-LINEA-CUERPO-I
049000           THRU 3200-PROCESAR-LINEA-CUERPO-F
049100     END-IF.
049200
049300 3100-LEER-CUERPO-F. EXIT.
049400
049500*----------------------------------------------------------------
049600*    REGLA DEL BLOQUE: EL CUERPO DEBE EMPEZAR CON UN '200'.
049700 3200-PROCESAR-LINEA-CUERPO-I.
049800
049900     IF NL-REC-TYPE = '200'
050000        IF NEM-BLOQUE-ABIERTO
050100           PERFORM 3500-CERRAR-CSV-I THRU 3500-CERRAR-CSV-F
050200        END-IF
050300        IF NOT WS-HUBO-ABORTO
050400           PERFORM 3300-ABRIR-CSV-I THRU 3300-ABRIR-CSV-F
050500        END-IF
050600     ELSE
050700        IF NEM-BLOQUE-CERRADO
050800           SET WS-HUBO-ABORTO   TO TRUE
050900           SET WS-FIN-CUERPO    TO TRUE
051000           SET LK-NEM-RETORNO-FORMATO TO TRUE
051100           MOVE NEM-LINE-REC(1:80) TO LK-NEM-DIAGNOSTICO
051200           DISPLAY '* ERROR: EL CUERPO DEBE EMPEZAR CON 200 = '
051300                   NEM-LINE-REC(1:60)
051400        ELSE
051500           PERFORM 3400-ESCRIBIR-CSV-I THRU 3400-ESCRIBIR-CSV-F
051600        END-IF
051700     END-IF.
051800
051900 3200-PROCESAR-LINEA-CUERPO-F. EXIT.
052000
052100*----------------------------------------------------------------
052200*    TOMA EL CAMPO 2 (SEPARADO POR COMA) DEL '200' Y ABRE
052300*    <CAMPO2>.CSV EN EL DIRECTORIO DEL ARCHIVO DE ENTRADA.
052400 3300-ABRIR-CSV-I.
052500
052600     UNSTRING N2-REC-REST DELIMITED BY ','
052700        INTO WS-N2-EMPTY-FLD WS-N2-METER-POINT-ID
052800
052900     STRING LK-NEM-SALIDA-DIR   DELIMITED BY SPACE
053000            '/'                  DELIMITED BY SIZE
053100            WS-N2-METER-POINT-ID DELIMITED BY SPACE
053200            '.csv'               DELIMITED BY SIZE
053300            INTO WS-NEM-SALIDA-DD
053400
053500     OPEN OUTPUT NEM-SALIDA.
053600     IF FS-SALIDA IS NOT EQUAL '00'
053700        SET WS-HUBO-ABORTO   TO TRUE
053800        SET WS-FIN-CUERPO    TO TRUE
053900        SET LK-NEM-RETORNO-FORMATO TO TRUE
054000        DISPLAY '* ERROR EN OPEN NEM-SALIDA = ' FS-SALIDA
054100                ' ARCHIVO = ' WS-NEM-SALIDA-DD
054200     ELSE
054300        SET NEM-BLOQUE-ABIERTO TO TRUE
054400        IF NEM-HEADER-YA-VISTO
054500           WRITE NEM-SALIDA-LINE FROM WS-NEM-HEADER-REC
054600        END-IF
054700        WRITE NEM-SALIDA-LINE FROM NEM-LINE-REC
054800     END-IF.
054900
055000 3300-ABRIR-CSV-F. EXIT.
055100
055200 3400-ESCRIBIR-CSV-I.
055300
055400     WRITE NEM-SALIDA-LINE FROM NEM-LINE-REC.
055500     IF FS-SALIDA IS NOT EQUAL '00'
055600        SET WS-HUBO-ABORTO   TO TRUE
055700        SET WS-FIN-CUERPO    TO TRUE
055800        SET LK-NEM-RETORNO-FORMATO TO TRUE
055900        DISPLAY '* ERROR EN WRITE NEM-SALIDA = ' FS-SALIDA
056000     END-IF.
056100
056200 3400-ESCRIBIR-CSV-F. EXIT.
056300
056400 3500-CERRAR-CSV-I.
056500
056600     IF NEM-TRAILER-YA-VISTO
056700        WRITE NEM-SALIDA-LINE FROM WS-NEM-TRAILER-REC
056800     END-IF.
056900     CLOSE NEM-SALIDA.
057000     SET NEM-BLOQUE-CERRADO TO TRUE.
057100     ADD 1 TO WS-ARCHIVOS-CANT.
057200
057300 3500-CERRAR-CSV-F. EXIT.
057400
057500*----------------------------------------------------------------
057600 9999-FINAL-I.
057700
057800     IF FS-ENTRADA = '00'
057900        CLOSE NEM-ENTRADA
058000     END-IF.
058100     IF FS-CUERPO = '00'
058200        CLOSE NEM-CUERPO
058300     END-IF.
058400
058500     MOVE WS-ARCHIVOS-CANT TO LK-NEM-ARCHIVOS-CANT.
058600
058700 9999-FINAL-F. EXIT.
