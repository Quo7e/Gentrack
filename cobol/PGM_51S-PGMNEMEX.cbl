000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMNEMEX.
000300 AUTHOR.        R VACCARO MORA.
000400 INSTALLATION.  DEPTO SISTEMAS - MERCADO ELECTRICO.
000500 DATE-WRITTEN.  03/14/92.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO EXCLUSIVO DEL DEPARTAMENTO.
000800
000900****************************************************************
001000*                   CLASE SINCRONICA 51                        *
001100*                   ====================                      *
001200*                                                              *
001300*   - PROGRAMA PRINCIPAL DEL BATCH DE PARTIDO DE NOTIFICACION  *
001400*     DE MEDICION (FORMATO NEM12).                             *
001500*   - TOMA EL NOMBRE DEL ARCHIVO SOBRE Y EL DIRECTORIO DE      *
001600*     SALIDA DESDE PARAMETROS DEL JOB (DDNEMENT / DDNEMDIR).   *
001700*   - INVOCA POR CALL A LA CLASE 50 (PGMNEMSP) QUE HACE TODO   *
001800*     EL TRABAJO DE LECTURA, VALIDACION Y PARTIDO.             *
001900*   - MUESTRA 'BUILT n CSV FILES.' O EL DIAGNOSTICO DE ERROR.  *
002000*                                                              *
002100****************************************************************
002200*    R E G I S T R O   D E   C A M B I O S                     *
002300****************************************************************
002400*    92-03-14 RVM  ALTA INICIAL (TICKET MTR-014)                *
002500*    94-02-08 RVM  SE AGREGA MENSAJE DE CANTIDAD DE .CSV        *
002600*                  CONSTRUIDOS (TICKET MTR-051)                 *
002700*    96-11-20 HLC  PASA A INVOCAR LA CLASE 50 POR CALL EN VEZ   *
002800*                  DE TENER LA LOGICA INLINE (TICKET MTR-014)  *
002900*    99-01-11 RVM  AJUSTE Y2K: SIN CAMPOS DE FECHA EN ESTE      *
003000*                  PROGRAMA, NO REQUIERE CAMBIOS                *
003100*    99-02-02 RVM  REVISION Y2K CERRADA, SIN PENDIENTES         *
003200*    04-10-08 RVM  SE AGREGA DISPLAY DE DIAGNOSTICO CUANDO EL   *
003300*                  RETORNO NO ES OK (TICKET MTR-166)            *
003400*    05-03-11 RVM  EL DIRECTORIO DE SALIDA PASA A TOMARSE DE    *
003500*                  DDNEMDIR EN VEZ DE ASUMIR EL DEL SOBRE       *
003600*                  (TICKET MTR-171)                             *
003700****************************************************************
003800
003900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200
004300 SPECIAL-NAMES.
004400     UPSI-0 ON STATUS IS NEM-EX-TRAZA-ON
004500            OFF STATUS IS NEM-EX-TRAZA-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT NEM-PARM-ENT ASSIGN TO DDNEMENT
005000     ORGANIZATION IS LINE SEQUENTIAL
005100     FILE STATUS  IS FS-PARM-ENT.
005200
005300     SELECT NEM-PARM-DIR ASSIGN TO DDNEMDIR
005400     ORGANIZATION IS LINE SEQUENTIAL
005500     FILE STATUS  IS FS-PARM-DIR.
005600
005700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100*    CADA UNO DE ESTOS DOS "ARCHIVOS DE PARAMETRO" TRAE UNA SOLA
006200*    LINEA: EL NOMBRE DEL ARCHIVO SOBRE Y EL DIRECTORIO DONDE
006300*    DEJAR LOS .CSV, RESPECTIVAMENTE -- ASI EL JOB LOS PASA SIN
006400*    DEPENDER DE UN PARM DE EJECUCION DEL COMPILADOR.
006500 FD  NEM-PARM-ENT
006600     RECORDING MODE IS V.
006700 01  NEM-PARM-ENT-LINE.
006800     03  NEM-PARM-ENT-TEXT      PIC X(79).
006900     03  FILLER                 PIC X(01).
007000
007100*    VISTA DE TRAZA: PRIMEROS 3 BYTES DE LA LINEA DE PARAMETRO
007200*    (PERMITE VER SI VINO UNA UNIDAD/DRIVE O UNA RUTA RELATIVA).
007300 01  NEM-PARM-ENT-VISTA REDEFINES NEM-PARM-ENT-LINE.
007400     03  NEM-PARM-ENT-3          PIC X(03).
007500     03  FILLER                  PIC X(77).
007600
007700 FD  NEM-PARM-DIR
007800     RECORDING MODE IS V.
007900 01  NEM-PARM-DIR-LINE.
008000     03  NEM-PARM-DIR-TEXT      PIC X(79).
008100     03  FILLER                 PIC X(01).
008200
008300*    VISTA DE TRAZA: PRIMEROS 3 BYTES DEL DIRECTORIO DE SALIDA.
008400 01  NEM-PARM-DIR-VISTA REDEFINES NEM-PARM-DIR-LINE.
008500     03  NEM-PARM-DIR-3          PIC X(03).
008600     03  FILLER                  PIC X(77).
008700
008800 WORKING-STORAGE SECTION.
008900*========================*
009000
009100*----------- STATUS DE ARCHIVO ----------------------------------
009200 77  FS-PARM-ENT             PIC XX          VALUE SPACES.
009300 77  FS-PARM-DIR             PIC XX          VALUE SPACES.
009400
009500*----------- NOMBRE DEL PROGRAMA A INVOCAR -----------------------
009600 77  WS-PGMSPL               PIC X(08)       VALUE 'PGMNEMSP'.
009700
009800*----------- SWITCH DE ARMADO DE PARAMETROS ----------------------
009900 77  WS-STATUS-SETUP         PIC X           VALUE 'Y'.
010000     88  WS-SETUP-OK                         VALUE 'Y'.
010100     88  WS-SETUP-MAL                        VALUE 'N'.
010200
010300*----------- IMPRESION DE LA CANTIDAD DE .CSV --------------------
010400 77  WS-ARCHIVOS-PRINT       PIC ZZZZ9       VALUE ZEROS.
010500
010600*----------- CONTADOR DE INVOCACIONES A LA CLASE 50 --------------
010700 77  WS-INTENTOS-CANT        PIC 9(02) COMP  VALUE ZERO.
010800
010900*----------- VISTA ALTERNA DEL NOMBRE DE PROGRAMA (DEPURACION) ---
011000 01  WS-PGMSPL-VISTA REDEFINES WS-PGMSPL.
011100     03  WS-PGMSPL-3          PIC X(03).
011200     03  WS-PGMSPL-RESTO      PIC X(05).
011300
011400*--------------------------------------------------------------
011500*    COPY NEMCOM HACE VISIBLE LK-COMUNICACION, AREA DE CALL.
011600     COPY NEMCOM.
011700
011800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011900 PROCEDURE DIVISION.
012000
012100 MAIN-PROGRAM-I.
012200
012300     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
012400     IF WS-SETUP-OK
012500        PERFORM 2000-INVOCAR-I THRU 2000-INVOCAR-F
012600     END-IF.
012700     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
012800
012900 MAIN-PROGRAM-F. GOBACK.
013000
013100*----------------------------------------------------------------
013200*    LEE LOS DOS ARCHIVOS DE PARAMETRO Y ARMA LK-COMUNICACION.
013300 1000-INICIO-I.
013400
013500     MOVE SPACES TO LK-COMUNICACION
013600     SET WS-SETUP-OK TO TRUE
013700
013800     OPEN INPUT NEM-PARM-ENT.
013900     IF FS-PARM-ENT IS NOT EQUAL '00'
014000        DISPLAY '* ERROR EN OPEN DDNEMENT = ' FS-PARM-ENT
014100        SET WS-SETUP-MAL TO TRUE
014200     END-IF.
014300
014400     IF WS-SETUP-OK
014500        READ NEM-PARM-ENT INTO LK-NEM-ENTRADA-NOMBRE
014600             AT END
014700                DISPLAY '* ERROR: DDNEMENT VACIO'
014800                SET WS-SETUP-MAL TO TRUE
014900        END-READ
015000        IF WS-SETUP-OK AND NEM-EX-TRAZA-ON
015100           DISPLAY '  TRAZA: ENT(1:3) = ' NEM-PARM-ENT-3
015200        END-IF
015300        CLOSE NEM-PARM-ENT
015400     END-IF.
015500
015600     IF WS-SETUP-OK
015700        OPEN INPUT NEM-PARM-DIR
015800        IF FS-PARM-DIR IS NOT EQUAL '00'
015900           DISPLAY '* ERROR EN OPEN DDNEMDIR = ' FS-PARM-DIR
016000           SET WS-SETUP-MAL TO TRUE
016100        END-IF
016200     END-IF.
016300
016400     IF WS-SETUP-OK
016500        READ NEM-PARM-DIR INTO LK-NEM-SALIDA-DIR
016600             AT END
016700                DISPLAY '* ERROR: DDNEMDIR VACIO'
016800                SET WS-SETUP-MAL TO TRUE
016900        END-READ
017000        IF WS-SETUP-OK AND NEM-EX-TRAZA-ON
017100           DISPLAY '  TRAZA: DIR(1:3) = ' NEM-PARM-DIR-3
017200        END-IF
017300        CLOSE NEM-PARM-DIR
017400     END-IF.
017500
017600     IF NOT WS-SETUP-OK
017700        MOVE 3333 TO RETURN-CODE
017800     END-IF.
017900
018000     IF WS-SETUP-OK AND NEM-EX-TRAZA-ON
018100        DISPLAY '  TRAZA: ENTRADA = ' LK-NEM-ENTRADA-NOMBRE
018200        DISPLAY '  TRAZA: DIRSAL  = ' LK-NEM-SALIDA-DIR
018300     END-IF.
018400
018500 1000-INICIO-F. EXIT.
018600
018700*----------------------------------------------------------------
018800*    INVOCA LA CLASE 50, QUE HACE TODO EL TRABAJO DE PARTIDO.
018900 2000-INVOCAR-I.
019000
019100     ADD 1 TO WS-INTENTOS-CANT.
019200
019300     IF NEM-EX-TRAZA-ON
019400        DISPLAY '  TRAZA: CALL ' WS-PGMSPL-3 WS-PGMSPL-RESTO
019500                ' INTENTO ' WS-INTENTOS-CANT
019600     END-IF.
019700
019800     CALL WS-PGMSPL USING LK-COMUNICACION.
019900
020000 2000-INVOCAR-F. EXIT.
020100
020200*----------------------------------------------------------------
020300*    MUESTRA EL RESULTADO FINAL DEL BATCH.
020400 9999-FINAL-I.
020500
020600     IF WS-SETUP-OK
020700        EVALUATE TRUE
020800           WHEN LK-NEM-RETORNO-OK
020900              MOVE LK-NEM-ARCHIVOS-CANT TO WS-ARCHIVOS-PRINT
021000              DISPLAY 'Built ' WS-ARCHIVOS-PRINT ' CSV files.'
021100           WHEN LK-NEM-RETORNO-FORMATO
021200              DISPLAY '* ERROR DE FORMATO: ' LK-NEM-DIAGNOSTICO
021300              MOVE 2222 TO RETURN-CODE
021400           WHEN LK-NEM-RETORNO-SINARCH
021500              DISPLAY '* ARCHIVO NO ENCONTRADO: '
021600                      LK-NEM-DIAGNOSTICO
021700              MOVE 2222 TO RETURN-CODE
021800           WHEN OTHER
021900              DISPLAY '* RETORNO DESCONOCIDO DE PGMNEMSP = '
022000                      LK-NEM-RETORNO-STATUS
022100              MOVE 3333 TO RETURN-CODE
022200        END-EVALUATE
022300     END-IF.
022400
022500 9999-FINAL-F. EXIT.
