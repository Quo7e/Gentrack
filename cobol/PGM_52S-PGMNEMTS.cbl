000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMNEMTS.
000300 AUTHOR.        H LOPEZ CANDIA.
000400 INSTALLATION.  DEPTO SISTEMAS - MERCADO ELECTRICO.
000500 DATE-WRITTEN.  96/11/25.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO EXCLUSIVO DEL DEPARTAMENTO.
000800
000900****************************************************************
001000*                   CLASE SINCRONICA 52                        *
001100*                   ====================                      *
001200*                                                              *
001300*   - ARMA UN SOBRE DE PRUEBA (FIXTURE) CON UN SOLO BLOQUE DE  *
001400*     PUNTO DE MEDICION Y LO GRABA EN UN ARCHIVO DE TRABAJO.   *
001500*   - INVOCA LA CLASE 50 (PGMNEMSP) CONTRA ESE FIXTURE.        *
001600*   - RELEE EL .CSV QUE DEBIO CONSTRUIRSE Y LO COMPARA RENGLON *
001700*     A RENGLON CONTRA LO ESPERADO.                            *
001800*   - MUESTRA 'PGMNEMTS: PASO' O 'PGMNEMTS: FALLO - motivo'.   *
001900*   - NO TOCA ARCHIVOS DE PRODUCCION; TRABAJA CONTRA SU PROPIO *
002000*     FIXTURE Y SU PROPIO DIRECTORIO DE SALIDA DE PRUEBA.      *
002100*                                                              *
002200****************************************************************
002300*    R E G I S T R O   D E   C A M B I O S                     *
002400****************************************************************
002500*    96-11-25 HLC  ALTA INICIAL (TICKET MTR-014)                *
002600*    97-06-12 RVM  SE AGREGA VERIFICACION DE CANTIDAD DE .CSV   *
002700*                  DEVUELTA (TICKET MTR-102)                    *
002800*    99-01-11 RVM  AJUSTE Y2K: FECHA DE TRANSACCION DEL FIXTURE *
002900*                  PASA A 4 DIGITOS DE ANIO                    *
003000*    99-02-02 RVM  REVISION Y2K CERRADA, SIN PENDIENTES         *
003100*    02-08-19 HLC  SE AGREGA COMPARACION RENGLON A RENGLON DEL  *
003200*                  .CSV, ANTES SOLO SE VERIFICABA LA CANTIDAD   *
003300*                  (TICKET MTR-151)                             *
003400****************************************************************
003500
003600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS NEM-TS-TRAZA-ON
004200            OFF STATUS IS NEM-TS-TRAZA-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT NEM-FIXTURE ASSIGN TO WS-NEM-FIXTURE-DD
004700     ORGANIZATION IS LINE SEQUENTIAL
004800     FILE STATUS  IS FS-FIXTURE.
004900
005000     SELECT NEM-CSV-RELEIDO ASSIGN TO WS-NEM-CSV-DD
005100     ORGANIZATION IS LINE SEQUENTIAL
005200     FILE STATUS  IS FS-CSV-RELEIDO.
005300
005400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  NEM-FIXTURE
005900     RECORDING MODE IS V.
006000 01  NEM-FIXTURE-LINE.
006100     03  NEM-FIXTURE-TEXT        PIC X(255).
006200     03  FILLER                  PIC X(01).
006300
006400*    VISTA DE LA LINEA DE FIXTURE, SOLO PARA DISPLAY DE TRAZA.
006500 01  NEM-FIXTURE-VISTA REDEFINES NEM-FIXTURE-LINE.
006600     03  NEM-FIXTURE-3           PIC X(03).
006700     03  FILLER                  PIC X(253).
006800
006900 FD  NEM-CSV-RELEIDO
007000     RECORDING MODE IS V.
007100 01  NEM-CSV-RELEIDO-LINE.
007200     03  NEM-CSV-RELEIDO-TEXT    PIC X(255).
007300     03  FILLER                  PIC X(01).
007400
007500*    VISTA DEL RENGLON RELEIDO PARA VER SU CODIGO DE TIPO.
007600 01  NEM-CSV-RELEIDO-VISTA REDEFINES NEM-CSV-RELEIDO-LINE.
007700     03  NEM-CSV-RELEIDO-3       PIC X(03).
007800     03  FILLER                  PIC X(253).
007900
008000 WORKING-STORAGE SECTION.
008100*========================*
008200
008300*----------- NOMBRES DE ARCHIVO DINAMICOS ------------------------
008400 77  WS-NEM-FIXTURE-DD       PIC X(80)  VALUE 'NEMTS01.DAT'.
008500 77  WS-NEM-CSV-DD           PIC X(80)  VALUE SPACES.
008600 77  WS-NEM-SALIDA-DIR-TS    PIC X(80)  VALUE '.'.
008700
008800*----------- STATUS DE ARCHIVO -----------------------------------
008900 77  FS-FIXTURE              PIC XX     VALUE SPACES.
009000 77  FS-CSV-RELEIDO          PIC XX     VALUE SPACES.
009100
009200*----------- NOMBRE DEL PROGRAMA A INVOCAR -----------------------
009300 77  WS-PGMSPL               PIC X(08)  VALUE 'PGMNEMSP'.
009400
009500*----------- SWITCHES --------------------------------------------
009600 77  WS-STATUS-FIN-CSV       PIC X      VALUE 'N'.
009700     88  WS-FIN-CSV                     VALUE 'Y'.
009800     88  WS-NO-FIN-CSV                  VALUE 'N'.
009900
010000 77  WS-STATUS-RESULTADO     PIC X      VALUE 'Y'.
010100     88  NEM-TS-PASO                    VALUE 'Y'.
010200     88  NEM-TS-FALLO                   VALUE 'N'.
010300
010400*----------- CONTADOR DE RENGLONES COMPARADOS DEL .CSV -----------
010500 77  WS-RENGLON-CANT         PIC 9(02) COMP  VALUE ZERO.
010600 77  WS-MOTIVO-FALLO         PIC X(60)  VALUE SPACES.
010700
010800*----------- ARMADO DEL RENGLON <Transaction ...> DEL FIXTURE ----
010900 77  WS-TRANSAC-ARMADO       PIC X(80)  VALUE SPACES.
011000
011100*----------- RENGLONES ESPERADOS DEL .CSV DE SALIDA --------------
011200*    EL FIXTURE SOLO TRAE UN BLOQUE (UN '200'), ASI QUE EL .CSV
011300*    ESPERADO ES: 100 (CABECERA), 200 (EL BLOQUE), 300 (DETALLE),
011400*    900 (COLA) -- EN ESE ORDEN, 4 RENGLONES.
011500 01  WS-CSV-ESPERADO-1       PIC X(40)  VALUE
011600     '100,NEM12,200607070000,UNITTEST,UNITTST2'.
011700 01  WS-CSV-ESPERADO-2       PIC X(40)  VALUE
011800     '200,NMI0000001,E1Q1,,kWh,30,20060323,'.
011900
012000*    VISTA DEL RENGLON 200 ESPERADO, SOLO PARA DISPLAY DE TRAZA
012100 01  WS-CSV-ESPERADO-2-VISTA REDEFINES WS-CSV-ESPERADO-2.
012200     03  WS-ESP2-TIPO         PIC X(03).
012300     03  WS-ESP2-RESTO        PIC X(37).
012400
012500 01  WS-CSV-ESPERADO-3       PIC X(40)  VALUE
012600     '300,20060322000000,0.000,0.000,0.000,A'.
012700 01  WS-CSV-ESPERADO-4       PIC X(40)  VALUE
012800     '900,,,,,,,,,,,,,,,,,,,,,,,,,,,,,,,,,,,,'.
012900
013000*--------------------------------------------------------------
013100*    COPY NEMCOM HACE VISIBLE LK-COMUNICACION, AREA DE CALL.
013200     COPY NEMCOM.
013300
013400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013500 PROCEDURE DIVISION.
013600
013700 MAIN-PROGRAM-I.
013800
013900     PERFORM 1000-ARMAR-FIXTURE-I THRU 1000-ARMAR-FIXTURE-F.
014000     PERFORM 2000-INVOCAR-I       THRU 2000-INVOCAR-F.
014100     IF NEM-TS-PASO
014200        PERFORM 3000-VERIFICAR-CSV-I THRU 3000-VERIFICAR-CSV-F
014300     END-IF.
014400     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
014500
014600 MAIN-PROGRAM-F. GOBACK.
014700
014800*----------------------------------------------------------------
014900*    GRABA EL SOBRE DE PRUEBA DE UN SOLO BLOQUE DE PUNTO DE
015000*    MEDICION, CON LOS 10 RENGLONES ESTRUCTURALES EN ORDEN.
015100 1000-ARMAR-FIXTURE-I.
015200
015300     SET NEM-TS-PASO TO TRUE
015400     MOVE SPACES TO WS-MOTIVO-FALLO
015500
015600     OPEN OUTPUT NEM-FIXTURE.
015700     IF FS-FIXTURE IS NOT EQUAL '00'
015800        SET NEM-TS-FALLO TO TRUE
015900        MOVE 'NO SE PUDO GRABAR EL FIXTURE' TO WS-MOTIVO-FALLO
016000     ELSE
016100        MOVE '<Header>'                         TO
016200             NEM-FIXTURE-TEXT
016300        WRITE NEM-FIXTURE-LINE
016400        MOVE 'DatosDeAutoria - SOLO METADATA'    TO
016500             NEM-FIXTURE-TEXT
016600        WRITE NEM-FIXTURE-LINE
016700        MOVE '</Header>'                         TO
016800             NEM-FIXTURE-TEXT
016900        WRITE NEM-FIXTURE-LINE
017000        MOVE '<Transactions>'                    TO
017100             NEM-FIXTURE-TEXT
017200        WRITE NEM-FIXTURE-LINE
017300        MOVE SPACES TO WS-TRANSAC-ARMADO
017400        STRING '<Transaction transactionDate="20020319" '
017500               DELIMITED BY SIZE
017600               'transactionID="1118957291111">'
017700               DELIMITED BY SIZE
017800               INTO WS-TRANSAC-ARMADO
017900        MOVE WS-TRANSAC-ARMADO TO NEM-FIXTURE-TEXT
018000        WRITE NEM-FIXTURE-LINE
018100        MOVE '<MeterDataNotification>'           TO
018200             NEM-FIXTURE-TEXT
018300        WRITE NEM-FIXTURE-LINE
018400        MOVE '<CSVIntervalData>'                  TO
018500             NEM-FIXTURE-TEXT
018600        WRITE NEM-FIXTURE-LINE
018700        MOVE WS-CSV-ESPERADO-1                    TO
018800             NEM-FIXTURE-TEXT
018900        WRITE NEM-FIXTURE-LINE
019000        MOVE WS-CSV-ESPERADO-2                    TO
019100             NEM-FIXTURE-TEXT
019200        WRITE NEM-FIXTURE-LINE
019300        MOVE WS-CSV-ESPERADO-3                    TO
019400             NEM-FIXTURE-TEXT
019500        WRITE NEM-FIXTURE-LINE
019600        MOVE WS-CSV-ESPERADO-4                    TO
019700             NEM-FIXTURE-TEXT
019800        WRITE NEM-FIXTURE-LINE
019900        MOVE '</CSVIntervalData>'                 TO
020000             NEM-FIXTURE-TEXT
020100        WRITE NEM-FIXTURE-LINE
020200        MOVE '</MeterDataNotification>'           TO
020300             NEM-FIXTURE-TEXT
020400        WRITE NEM-FIXTURE-LINE
020500        MOVE '</Transaction>'                     TO
020600             NEM-FIXTURE-TEXT
020700        WRITE NEM-FIXTURE-LINE
020800        MOVE '</Transactions>'                    TO
020900             NEM-FIXTURE-TEXT
021000        WRITE NEM-FIXTURE-LINE
021100        CLOSE NEM-FIXTURE
021200     END-IF.
021300
021400 1000-ARMAR-FIXTURE-F. EXIT.
021500
021600*----------------------------------------------------------------
021700*    INVOCA LA CLASE 50 CONTRA EL FIXTURE Y VERIFICA EL RETORNO.
021800 2000-INVOCAR-I.
021900
022000     IF NEM-TS-PASO
022100        MOVE SPACES                 TO LK-COMUNICACION
022200        MOVE WS-NEM-FIXTURE-DD      TO LK-NEM-ENTRADA-NOMBRE
022300        MOVE WS-NEM-SALIDA-DIR-TS   TO LK-NEM-SALIDA-DIR
022400
022500        IF NEM-TS-TRAZA-ON
022600           DISPLAY '  TRAZA: CALL ' WS-PGMSPL
022700           DISPLAY '  TRAZA: SE ESPERA TIPO ' WS-ESP2-TIPO
022800                   ' EN EL RENGLON 200 = ' WS-ESP2-RESTO
022900        END-IF
023000
023100        CALL WS-PGMSPL USING LK-COMUNICACION
023200
023300        IF NOT LK-NEM-RETORNO-OK
023400           SET NEM-TS-FALLO TO TRUE
023500           STRING
023600              'PGMNEMSP DEVOLVIO ' DELIMITED BY SIZE
023700              LK-NEM-RETORNO-STATUS DELIMITED BY SIZE
023800              ' - ' DELIMITED BY SIZE
023900              LK-NEM-DIAGNOSTICO DELIMITED BY SIZE
024000              INTO WS-MOTIVO-FALLO
024100        ELSE
024200           IF LK-NEM-ARCHIVOS-CANT NOT = 1
024300              SET NEM-TS-FALLO TO TRUE
024400              MOVE 'CANTIDAD DE .CSV DISTINTA DE 1'
024500                   TO WS-MOTIVO-FALLO
024600           END-IF
024700        END-IF
024800     END-IF.
024900
025000 2000-INVOCAR-F. EXIT.
025100
025200*----------------------------------------------------------------
025300*    RELEE EL .CSV CONSTRUIDO Y LO COMPARA RENGLON A RENGLON
025400*    CONTRA LOS 4 RENGLONES ESPERADOS (100/200/300/900).
025500 3000-VERIFICAR-CSV-I.
025600
025700     STRING WS-NEM-SALIDA-DIR-TS DELIMITED BY SPACE
025800            '/NMI0000001.csv'    DELIMITED BY SIZE
025900            INTO WS-NEM-CSV-DD
026000
026100     SET WS-NO-FIN-CSV TO TRUE
026200     MOVE ZERO TO WS-RENGLON-CANT
026300
026400     OPEN INPUT NEM-CSV-RELEIDO.
026500     IF FS-CSV-RELEIDO IS NOT EQUAL '00'
026600        SET NEM-TS-FALLO TO TRUE
026700        MOVE 'NO SE ENCONTRO EL .CSV ESPERADO' TO
026800             WS-MOTIVO-FALLO
026900     ELSE
027000        PERFORM 3100-COMPARAR-RENGLON-I
027100           THRU 3100-COMPARAR-RENGLON-F
027200           UNTIL WS-FIN-CSV OR NEM-TS-FALLO
027300        CLOSE NEM-CSV-RELEIDO
027400        IF NEM-TS-PASO AND WS-RENGLON-CANT NOT = 4
027500           SET NEM-TS-FALLO TO TRUE
027600           MOVE 'CANTIDAD DE RENGLONES DISTINTA DE 4' TO
027700                WS-MOTIVO-FALLO
027800        END-IF
027900     END-IF.
028000
028100 3000-VERIFICAR-CSV-F. EXIT.
028200
028300 3100-COMPARAR-RENGLON-I.
028400
028500     READ NEM-CSV-RELEIDO
028600          AT END
028700             SET WS-FIN-CSV TO TRUE
028800     END-READ.
028900
029000     IF NOT WS-FIN-CSV
029100        ADD 1 TO WS-RENGLON-CANT
029200        IF NEM-TS-TRAZA-ON
029300           DISPLAY '  TRAZA: RENGLON ' WS-RENGLON-CANT ' = '
029400                   NEM-CSV-RELEIDO-TEXT(1:40)
029500        END-IF
029600        EVALUATE WS-RENGLON-CANT
029700           WHEN 1
029800              IF NEM-CSV-RELEIDO-TEXT(1:40) NOT =
029900                 WS-CSV-ESPERADO-1
030000                 SET NEM-TS-FALLO TO TRUE
030100                 MOVE 'RENGLON 1 (CABECERA 100) NO COINCIDE'
030200                      TO WS-MOTIVO-FALLO
030300              END-IF
030400           WHEN 2
030500              IF NEM-CSV-RELEIDO-TEXT(1:40) NOT =
030600                 WS-CSV-ESPERADO-2
030700                 SET NEM-TS-FALLO TO TRUE
030800                 MOVE 'RENGLON 2 (DETALLE 200) NO COINCIDE'
030900                      TO WS-MOTIVO-FALLO
031000              END-IF
031100           WHEN 3
031200              IF NEM-CSV-RELEIDO-TEXT(1:40) NOT =
031300                 WS-CSV-ESPERADO-3
031400                 SET NEM-TS-FALLO TO TRUE
031500                 MOVE 'RENGLON 3 (DETALLE 300) NO COINCIDE'
031600                      TO WS-MOTIVO-FALLO
031700              END-IF
031800           WHEN 4
031900              IF NEM-CSV-RELEIDO-TEXT(1:40) NOT =
032000                 WS-CSV-ESPERADO-4
032100                 SET NEM-TS-FALLO TO TRUE
032200                 MOVE 'RENGLON 4 (COLA 900) NO COINCIDE'
032300                      TO WS-MOTIVO-FALLO
032400              END-IF
032500           WHEN OTHER
032600              SET NEM-TS-FALLO TO TRUE
032700              MOVE 'SOBRARON RENGLONES EN EL .CSV' TO
032800                   WS-MOTIVO-FALLO
032900        END-EVALUATE
033000     END-IF.
033100
033200 3100-COMPARAR-RENGLON-F. EXIT.
033300
033400*----------------------------------------------------------------
033500 9999-FINAL-I.
033600
033700     IF NEM-TS-PASO
033800        DISPLAY 'PGMNEMTS: PASO'
033900     ELSE
034000        DISPLAY 'PGMNEMTS: FALLO - ' WS-MOTIVO-FALLO
034100     END-IF.
034200
034300 9999-FINAL-F. EXIT.
